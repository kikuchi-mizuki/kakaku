000100*----------------------------------------------------------------
000110*                                                              *
000120*   M O B I L E   B I L L   D I A G N O S I S   -   M A I N   *
000130*                                                              *
000140*----------------------------------------------------------------
000150 identification          division.
000160*================================
000170*
000180     program-id.         mb100.
000190*
000200*    author.             R J Fenwick, 11/09/85.
000210*                        For Meridian Data Services.
000220*
000230*    installation.       Meridian Data Services - Batch Centre.
000240*
000250*    date-written.       11/09/85.
000260*
000270*    date-compiled.
000280*
000290*    security.           Copyright (C) 1985-2026, Meridian Data
000300*                        Services. All rights reserved.
000310*
000320*    remarks.            Reads the digitised bill headers and
000330*                        their charge-line details, reconciles
000340*                        each bill, recommends a target plan and
000350*                        prints the diagnosis report, the
000360*                        savings schedule and the diagnosis log
000370*                        read back by MB200.
000380*
000390*    called by.          Operator run, no caller program.
000400*    called modules.     MBPLAN1, MBCOST1.
000410*
000420*    files used.         BILLS, DETAILS, DIAGLOG, RPTFILE,
000430*                        SCHEDFILE.
000440*
000450* Changes:
000460* 11/09/85 rjf -       Created - flat-rate telephone charge
000470*                      reconciliation run, tariff table only.
000480* 07/05/91 rjf -       Added the VAT sanity check once
000490*                      consumption tax reached the billing feed.
000500* 14/12/98 rjf -  Y2K  Date fields reviewed - none held here
000510*                      beyond the run-date stamp, no change
000520*                      needed.
000530* 20/01/26 rjf - 1.00  Rebuilt entirely for the mobile bill
000540*                      diagnosis batch - the old flat-rate
000550*                      reconciliation logic is gone.
000560* 29/01/26 rjf - 1.01  Added the carrier-keyword table used by
000570*                      AA090 to tag the bill's carrier.
000580* 11/02/26 rjf - 1.02  Added Cat-Table driven category scan -
000590*                      removed the eleven separate category IFs.
000600* 20/02/26 rjf - 1.03  Wired in CALL "MBCOST1" and the schedule
000610*                      file write.
000620* 02/03/26 tmh - 1.04  Added the gate-level and plan-count
000630*                      control totals requested by audit.
000640* 16/03/26 rjf - 1.05  Dropped V99 off the breakdown fields
000650*                      passed to MBPLAN1 - see wsmbpln.cob.
000660* 21/03/26 tmh - 1.06  Audit could not find the line confidence
000670*                      or the rule-based score anywhere on the
000680*                      report - both were computed and dropped.
000690*                      Added two report lines for them and wired
000700*                      the savings block off Co1-Loss-Found
000710*                      instead of re-testing the saving amount.
000720* 28/03/26 rjf - 1.07  Fixed the per-line confidence test - it
000730*                      was keying off the literal category text
000740*                      after unrecognised lines had already been
000750*                      remapped into the OPTION bucket, so real
000760*                      OPTION lines and garbage lines had their
000770*                      scores swapped. Now keyed off whether the
000780*                      AA065 scan found the category at all.
000790*                      Added the carrier monthly-cost estimate
000800*                      table and its report line - was specified
000810*                      but never wired in.
000820*
000830*----------------------------------------------------------------
000840 environment              division.
000850*================================
000860*
000870 copy "envdiv.cob".
000880 input-output             section.
000890 file-control.
000900     select   Bill-File
000910              assign to "BILLS"
000920              organization is sequential
000930              file status is Bil-File-Status.
000940*
000950     select   Detail-File
000960              assign to "DETAILS"
000970              organization is sequential
000980              file status is Dtl-File-Status.
000990*
001000     select   Diag-Log-File
001010              assign to "DIAGLOG"
001020              organization is sequential
001030              file status is Log-File-Status.
001040*
001050     select   Print-File
001060              assign to "RPTFILE"
001070              organization is line sequential
001080              file status is Prt-File-Status.
001090*
001100     select   Sched-File
001110              assign to "SCHEDFILE"
001120              organization is line sequential
001130              file status is Sch-File-Status.
001140*
001150 data                     division.
001160*================================
001170 file section.
001180*
001190 fd  Bill-File
001200     record contains 50 characters
001210     label records are standard.
001220 copy "wsmbbil.cob".
001230*
001240 fd  Detail-File
001250     record contains 57 characters
001260     label records are standard.
001270 copy "wsmbdtl.cob".
001280*
001290 fd  Diag-Log-File
001300     record contains 66 characters
001310     label records are standard.
001320 copy "wsmblog.cob".
001330*
001340 fd  Print-File
001350     record contains 132 characters
001360     label records are omitted.
001370 01  MB-Print-Line.
001380     03  MB-Print-Text        pic x(128).
001390     03  filler               pic x(4).
001400*
001410 fd  Sched-File
001420     record contains 80 characters
001430     label records are omitted.
001440 01  MB-Sched-Line.
001450     03  MB-Sched-Text        pic x(76).
001460     03  filler               pic x(4).
001470*
001480 working-storage section.
001490*-----------------------
001500 77  Prog-Name                pic x(16) value "MB100 (1.07)".
001510*
001520 01  WS-File-Status.
001530     03  Bil-File-Status      pic xx.
001540     03  Dtl-File-Status      pic xx.
001550     03  Log-File-Status      pic xx.
001560     03  Prt-File-Status      pic xx.
001570     03  Sch-File-Status      pic xx.
001580     03  filler               pic x(2).
001590*
001600 01  WS-Switches.
001610     03  WS-Bil-Eof-Sw         pic x.
001620         88  WS-Bil-Eof        value "Y".
001630     03  WS-Dtl-Eof-Sw         pic x.
001640         88  WS-Dtl-Eof        value "Y".
001650     03  WS-Abend-Sw           pic x.
001660         88  WS-Abend          value "Y".
001670     03  WS-Cat-Unresolv-Sw    pic x.
001680         88  WS-Cat-Unresolved value "Y".
001690     03  filler                pic x.
001700*
001710 01  WS-Work.
001720     03  WS-Detail-Idx         binary-char    unsigned.
001730     03  WS-Cat-Idx            binary-char    unsigned.
001740     03  WS-Car-Idx            binary-char    unsigned.
001750     03  WS-Rsn-Idx            binary-char    unsigned.
001760     03  WS-Year               binary-char    unsigned.
001770     03  WS-Signed-Amt         pic s9(7)      comp-3.
001780     03  WS-Line-Conf          pic 9v99.
001790     03  WS-S-Amt              pic s9(7)      comp-3.
001800     03  WS-T-Amt              pic s9(7)      comp-3.
001810     03  WS-G-Amt              pic s9(7)      comp-3.
001820     03  WS-Recon-Diff         pic s9(7)      comp-3.
001830     03  WS-Vat-Ok-Sw          pic x.
001840         88  WS-Vat-Ok         value "Y".
001850     03  WS-Carrier-Found-Sw   pic x.
001860         88  WS-Carrier-Found  value "Y".
001870     03  WS-Text-Len-OK-Sw     pic x.
001880         88  WS-Text-Len-OK    value "Y".
001890     03  WS-Numeric-Tokens-OK-Sw pic x.
001900         88  WS-Numeric-Tokens-OK value "Y".
001910     03  filler                pic x(4).
001920*
001930* Per-category code-name table, same order as Cat-Tbl-Amt in
001940* MB-Cat-Totals - this IS the index lookup used in AA060.
001950*
001960 01  WS-Category-Names.
001970     03  Cgy-Entry  occurs 11  pic x(10).
001980     03  filler                pic x(2).
001990*
002000* Carrier-keyword table, scanned left-anchored against
002010* Bil-Carrier-Text - the source field holds the carrier name
002020* as printed, so a left-anchored compare is all that is needed.
002030*
002040 01  WS-Carrier-Table.
002050     03  Car-Entry  occurs 9.
002060         05  Car-Code            pic x(7).
002070         05  Car-Keyword         pic x(10).
002080         05  Car-Est-Cost        pic 9(4).
002090     03  filler                  pic x(2).
002100*    Car-Est-Cost is the monthly-cost fallback used only when the
002110*    detail lines gave no usable amount - see AA090 below.
002120*
002130* Reason-code text, printed on the diagnosis report.
002140*
002150 01  WS-Reason-Table.
002160     03  Rsn-Entry  occurs 4.
002170         05  Rsn-Code            pic 9.
002180         05  Rsn-Text            pic x(20).
002190     03  filler                  pic x(2).
002200*
002210* Spending-example tier text, three tiers of seven rows each.
002220*
002230 01  WS-Yearly-Tier-Text.
002240     03  Ytr-Text   occurs 7     pic x(28).
002250     03  filler                 pic x(2).
002260 01  WS-10Year-Tier-Text.
002270     03  T10-Text   occurs 7     pic x(28).
002280     03  filler                 pic x(2).
002290 01  WS-50Year-Tier-Text.
002300     03  T50-Text   occurs 7     pic x(28).
002310     03  filler                 pic x(2).
002320*
002330* Per-plan and per-gate-level control totals, held as named
002340* counters for readability and redefined as a table so the
002350* end-of-job footer can print them in a loop.
002360*
002370 01  MB-Plan-Counts.
002380     03  Cnt-Plan-X             pic 9(5)   comp.
002390     03  Cnt-Plan-L             pic 9(5)   comp.
002400     03  Cnt-Plan-M             pic 9(5)   comp.
002410     03  Cnt-Plan-S             pic 9(5)   comp.
002420     03  filler                 pic x(2).
002430 01  MB-Plan-Count-Table  redefines MB-Plan-Counts.
002440     03  Cnt-Plan-Tbl           pic 9(5)   comp  occurs 4.
002450     03  filler                 pic x(2).
002460*
002470 01  MB-Gate-Counts.
002480     03  Gate-Cnt-1             pic 9(5)   comp.
002490     03  Gate-Cnt-2             pic 9(5)   comp.
002500     03  Gate-Cnt-3             pic 9(5)   comp.
002510     03  Gate-Cnt-4             pic 9(5)   comp.
002520     03  filler                 pic x(2).
002530 01  MB-Gate-Count-Table  redefines MB-Gate-Counts.
002540     03  Gate-Cnt-Tbl           pic 9(5)   comp  occurs 4.
002550     03  filler                 pic x(2).
002560*
002570 01  WS-Control-Totals.
002580     03  Tot-Bills-Read         pic 9(7)   comp.
002590     03  Tot-Bills-Reliable     pic 9(7)   comp.
002600     03  Tot-Bills-Unreliable   pic 9(7)   comp.
002610     03  Tot-Monthly-Saving     pic s9(9)  comp-3.
002620     03  filler                 pic x(2).
002630*
002640 01  WS-Edit-Fields.
002650     03  WS-Edit-Amt7           pic Z,ZZZ,ZZ9.
002660     03  WS-Edit-Samt7          pic -Z,ZZZ,ZZ9.
002670     03  WS-Edit-Samt8          pic -ZZ,ZZZ,ZZ9.
002680     03  WS-Edit-Samt9          pic -ZZZ,ZZZ,ZZ9.
002690     03  WS-Edit-Pct            pic ZZ9.99.
002700     03  WS-Edit-Cnt            pic ZZZ,ZZ9.
002710     03  WS-Pct-Work            pic 99v99.
002720     03  filler                 pic x(2).
002730*
002740 copy "wsmbcat.cob".
002750 copy "wsmbpln.cob".
002760 copy "wsmbcmp.cob".
002770*
002780 procedure division.
002790*===================
002800*
002810 AA000-Main.
002820     perform  AA010-Open-Files.
002830     if       WS-Abend
002840              go to    Main-Exit.
002850     perform  AA015-Load-Tables.
002860     perform  AA050-Process-Bills through AA050-Exit
002870              until    WS-Bil-Eof.
002880     perform  AA900-Print-Footer.
002890     perform  AA990-Close-Files.
002900     go       to  Main-Exit.
002910*
002920 AA010-Open-Files.
002930     move     "N" to WS-Abend-Sw.
002940     open     input Bill-File.
002950     if       Bil-File-Status not = "00"
002960              display  "MB100 - CANNOT OPEN BILLS - STATUS "
002970                       Bil-File-Status
002980              set      WS-Abend to true
002990              go to    AA010-Exit.
003000*
003010     open     input Detail-File.
003020     if       Dtl-File-Status not = "00"
003030              display  "MB100 - CANNOT OPEN DETAILS - STATUS "
003040                       Dtl-File-Status
003050              set      WS-Abend to true
003060              go to    AA010-Exit.
003070*
003080     open     output Diag-Log-File.
003090     open     output Print-File.
003100     open     output Sched-File.
003110*
003120 AA010-Exit.  exit.
003130*
003140 AA015-Load-Tables.
003150     move     "BASIC     " to Cgy-Entry (1).
003160     move     "DATA      " to Cgy-Entry (2).
003170     move     "VOICE     " to Cgy-Entry (3).
003180     move     "VOICEOPT  " to Cgy-Entry (4).
003190     move     "DISCOUNT  " to Cgy-Entry (5).
003200     move     "OPTION    " to Cgy-Entry (6).
003210     move     "FEE       " to Cgy-Entry (7).
003220     move     "DEVICE    " to Cgy-Entry (8).
003230     move     "TAX       " to Cgy-Entry (9).
003240     move     "SUBTOTAL  " to Cgy-Entry (10).
003250     move     "TOTAL     " to Cgy-Entry (11).
003260*
003270     move     "DOCOMO " to Car-Code (1).
003280     move     "DOCOMO    " to Car-Keyword (1).
003290     move     5000 to Car-Est-Cost (1).
003300     move     "AU     " to Car-Code (2).
003310     move     "AU        " to Car-Keyword (2).
003320     move     4500 to Car-Est-Cost (2).
003330     move     "SOFTBK " to Car-Code (3).
003340     move     "SOFTBANK  " to Car-Keyword (3).
003350     move     4000 to Car-Est-Cost (3).
003360     move     "RAKUTN " to Car-Code (4).
003370     move     "RAKUTEN   " to Car-Keyword (4).
003380     move     3000 to Car-Est-Cost (4).
003390     move     "YMOBIL " to Car-Code (5).
003400     move     "YMOBILE   " to Car-Keyword (5).
003410     move     3500 to Car-Est-Cost (5).
003420     move     "UQ     " to Car-Code (6).
003430     move     "UQ        " to Car-Keyword (6).
003440     move     3000 to Car-Est-Cost (6).
003450     move     "AHAMO  " to Car-Code (7).
003460     move     "AHAMO     " to Car-Keyword (7).
003470     move     3000 to Car-Est-Cost (7).
003480     move     "POVO   " to Car-Code (8).
003490     move     "POVO      " to Car-Keyword (8).
003500     move     3000 to Car-Est-Cost (8).
003510     move     "LINEMO " to Car-Code (9).
003520     move     "LINEMO    " to Car-Keyword (9).
003530     move     3000 to Car-Est-Cost (9).
003540*
003550     move     1 to Rsn-Code (1).
003560     move     "NO VOICE USAGE      " to Rsn-Text (1).
003570     move     2 to Rsn-Code (2).
003580     move     "HEAVY DATA USAGE    " to Rsn-Text (2).
003590     move     3 to Rsn-Code (3).
003600     move     "BALANCED DEFAULT    " to Rsn-Text (3).
003610     move     9 to Rsn-Code (4).
003620     move     "DEFAULT - ON ERROR  " to Rsn-Text (4).
003630*
003640     move     "AN OVERSEAS TRIP           " to Ytr-Text (1).
003650     move     "TWO DOMESTIC TRIPS         " to Ytr-Text (2).
003660     move     "TEN FINE DINNERS           " to Ytr-Text (3).
003670     move     "FIVE SHOWS                 " to Ytr-Text (4).
003680     move     "NEW CLOTHES                " to Ytr-Text (5).
003690     move     "A SMALL LUXURY             " to Ytr-Text (6).
003700     move     "SOME SAVINGS               " to Ytr-Text (7).
003710*
003720     move     "A NEW CAR                  " to T10-Text (1).
003730     move     "A LUXURY WATCH             " to T10-Text (2).
003740     move     "TEN OVERSEAS TRIPS         " to T10-Text (3).
003750     move     "PREMIUM APPLIANCES         " to T10-Text (4).
003760     move     "NEW FURNITURE              " to T10-Text (5).
003770     move     "A NEW HOBBY                " to T10-Text (6).
003780     move     "STEADY ACCUMULATION        " to T10-Text (7).
003790*
003800     move     "A HOUSE DOWN PAYMENT       " to T50-Text (1).
003810     move     "A LUXURY CAR               " to T50-Text (2).
003820     move     "FIFTY OVERSEAS TRIPS       " to T50-Text (3).
003830     move     "PREMIUM FURNITURE          " to T50-Text (4).
003840     move     "PREMIUM ELECTRONICS        " to T50-Text (5).
003850     move     "A NEW HOBBY                " to T50-Text (6).
003860     move     "LONG-TERM ACCUMULATION     " to T50-Text (7).
003870*
003880     move     0 to Cnt-Plan-X  Cnt-Plan-L  Cnt-Plan-M
003890                    Cnt-Plan-S.
003900     move     0 to Gate-Cnt-1  Gate-Cnt-2  Gate-Cnt-3
003910                    Gate-Cnt-4.
003920     move     0 to Tot-Bills-Read Tot-Bills-Reliable
003930                    Tot-Bills-Unreliable Tot-Monthly-Saving.
003940     move     "N" to WS-Bil-Eof-Sw  WS-Dtl-Eof-Sw.
003950*
003960     read     Bill-File at end
003970              set      WS-Bil-Eof to true.
003980*
003990 AA015-Exit.  exit.
004000*
004010 AA050-Process-Bills.
004020     add      1 to Tot-Bills-Read.
004030     initialize MB-Cat-Totals.
004040     move     "N" to Mb-Reliable-Sw.
004050*
004060* The source batch always supplies a well-formed header, so these
004070* two OCR-text heuristics from the rule-based score are always
004080* satisfied in this run - there is no free text here to test.
004090*
004100     move     "Y" to WS-Text-Len-OK-Sw.
004110     move     "Y" to WS-Numeric-Tokens-OK-Sw.
004120*
004130     perform  AA060-Read-Details through AA060-Exit
004140              varying  WS-Detail-Idx from 1 by 1
004150              until    WS-Detail-Idx > Bil-Detail-Count
004160              or       WS-Dtl-Eof.
004170     perform  AA070-Compute-Line-Cost.
004180     perform  AA080-Reconcile.
004190     perform  AA090-Detect-Carrier.
004200     perform  AA100-Score-Confidence.
004210*
004220     if       Mb-Reliable
004230              add      1 to Tot-Bills-Reliable
004240              perform  AA110-Call-Plan-And-Cost
004250     else
004260              add      1 to Tot-Bills-Unreliable.
004270*
004280     perform  AA120-Write-Report.
004290     perform  AA130-Write-Log.
004300     if       Mb-Reliable
004310              perform  AA140-Write-Schedule.
004320*
004330     read     Bill-File at end
004340              set      WS-Bil-Eof to true.
004350*
004360 AA050-Exit.  exit.
004370*
004380 AA060-Read-Details.
004390     read     Detail-File at end
004400              set      WS-Dtl-Eof to true
004410              go to    AA060-Exit.
004420     if       Dtl-File-Status not = "00"
004430              set      WS-Dtl-Eof to true
004440              go to    AA060-Exit.
004450*
004460     move     "N" to WS-Cat-Unresolv-Sw.
004470     perform  AA065-Find-Category through AA065-Exit
004480              varying  WS-Cat-Idx from 1 by 1
004490              until    WS-Cat-Idx > 11
004500              or       Dtl-Category = Cgy-Entry (WS-Cat-Idx).
004510     if       WS-Cat-Idx > 11
004520*             Category text not recognised - treat as an
004530*             option line so it is not simply lost, but
004540*             remember it fell through the table so the
004550*             confidence score below is not fooled by the
004560*             OPTION-by-default remap.
004570              set      WS-Cat-Unresolved to true
004580              move     6 to WS-Cat-Idx.
004590*
004600     move     Dtl-Amount to WS-Signed-Amt.
004610     if       Dtl-Sign = "-"
004620              multiply -1 by WS-Signed-Amt.
004630     if       Dtl-Category = "DISCOUNT" and WS-Signed-Amt > 0
004640              multiply -1 by WS-Signed-Amt.
004650*
004660     add      WS-Signed-Amt to Cat-Tbl-Amt (WS-Cat-Idx).
004670*
004680     if       WS-Cat-Unresolved
004690              move     .50 to WS-Line-Conf
004700     else
004710              move     .90 to WS-Line-Conf.
004720     add      WS-Line-Conf to Mb-Conf-Sum.
004730     add      1 to Mb-Conf-Cnt.
004740*
004750 AA060-Exit.  exit.
004760*
004770 AA065-Find-Category.
004780     continue.
004790*
004800 AA065-Exit.  exit.
004810*
004820 AA070-Compute-Line-Cost.
004830*
004840* Draft line cost - the plain sum of the charge categories,
004850* before the reconciliation gate below has its say. Excludes
004860* the terminal (device) cost and the three aggregate rows.
004870*
004880     compute  Mb-Line-Cost
004890            = Cat-Basic + Cat-Data + Cat-Voice + Cat-Voiceopt
004900            + Cat-Discount + Cat-Option + Cat-Fee.
004910     if       Mb-Line-Cost < 0
004920              move     0 to Mb-Line-Cost.
004930*
004940     if       Mb-Conf-Cnt > 0
004950              compute  Mb-Overall-Conf
004960                     = Mb-Conf-Sum / Mb-Conf-Cnt
004970     else
004980              move     0 to Mb-Overall-Conf.
004990*
005000 AA070-Exit.  exit.
005010*
005020 AA080-Reconcile.
005030     move     Cat-Subtotal to WS-S-Amt.
005040     move     Cat-Tax      to WS-T-Amt.
005050     move     Cat-Total    to WS-G-Amt.
005060     move     "N" to WS-Vat-Ok-Sw.
005070*
005080     if       WS-S-Amt > 0 and WS-T-Amt > 0
005090              compute  Mb-Vat-Ratio rounded = WS-T-Amt / WS-S-Amt
005100              if       Mb-Vat-Ratio >= .085
005110                and    Mb-Vat-Ratio <= .115
005120                       set      WS-Vat-Ok to true.
005130*
005140     compute  WS-Recon-Diff = (WS-S-Amt + WS-T-Amt) - WS-G-Amt.
005150     if       WS-Recon-Diff < 0
005160              multiply -1 by WS-Recon-Diff.
005170*
005180     if       WS-S-Amt > 0 and WS-T-Amt > 0 and WS-G-Amt > 0
005190        and   WS-Recon-Diff <= 5 and WS-Vat-Ok
005200              move     1    to Mb-Gate-Level
005210              move     WS-G-Amt to Mb-Basis-Amt
005220              move     .95  to Mb-Gate-Conf
005230              set      Mb-Reliable to true
005240     else
005250     if       WS-S-Amt > 0 and WS-T-Amt > 0 and WS-Vat-Ok
005260              move     2    to Mb-Gate-Level
005270              compute  Mb-Basis-Amt = WS-S-Amt + WS-T-Amt
005280              move     .90  to Mb-Gate-Conf
005290              set      Mb-Reliable to true
005300     else
005310     if       WS-G-Amt >= 1000 and WS-G-Amt <= 99999
005320              move     3    to Mb-Gate-Level
005330              move     WS-G-Amt to Mb-Basis-Amt
005340              move     .80  to Mb-Gate-Conf
005350              set      Mb-Reliable to true
005360     else
005370              move     4    to Mb-Gate-Level
005380              move     0    to Mb-Basis-Amt
005390              move     0    to Mb-Gate-Conf
005400              set      Mb-Not-Reliable to true.
005410*
005420     add      1 to Gate-Cnt-Tbl (Mb-Gate-Level).
005430*
005440     if       Mb-Reliable
005450              compute  Mb-Line-Cost = Mb-Basis-Amt - Cat-Device
005460              if       Mb-Line-Cost < 0
005470                       move     0 to Mb-Line-Cost.
005480*
005490 AA080-Exit.  exit.
005500*
005510 AA090-Detect-Carrier.
005520     move     "UNKNOWN" to Log-Carrier.
005530     move     "N" to WS-Carrier-Found-Sw.
005540     move     4000 to Mb-Carrier-Est.
005550*
005560     perform  AA095-Scan-Carrier through AA095-Exit
005570              varying  WS-Car-Idx from 1 by 1
005580              until    WS-Car-Idx > 9
005590              or       WS-Carrier-Found.
005600*
005610 AA090-Exit.  exit.
005620*
005630 AA095-Scan-Carrier.
005640     if       Bil-Carrier-Text (1:10) = Car-Keyword (WS-Car-Idx)
005650              move     Car-Code (WS-Car-Idx) to Log-Carrier
005660              move     Car-Est-Cost (WS-Car-Idx)
005670                        to Mb-Carrier-Est
005680              set      WS-Carrier-Found to true.
005690*
005700 AA095-Exit.  exit.
005710*
005720 AA100-Score-Confidence.
005730     move     0 to Mb-Score-Conf.
005740     if       WS-Carrier-Found
005750              add      .40 to Mb-Score-Conf.
005760     if       Mb-Line-Cost > 0
005770              add      .30 to Mb-Score-Conf.
005780     if       Mb-Reliable
005790              add      .20 to Mb-Score-Conf.
005800     if       Bil-Data-Usage-Gb > 0
005810              add      .05 to Mb-Score-Conf.
005820     if       Cat-Device > 0
005830              add      .05 to Mb-Score-Conf.
005840     if       WS-Text-Len-OK
005850              add      .10 to Mb-Score-Conf.
005860     if       WS-Numeric-Tokens-OK
005870              add      .10 to Mb-Score-Conf.
005880     if       Mb-Score-Conf > 1
005890              move     1 to Mb-Score-Conf.
005900*
005910 AA100-Exit.  exit.
005920*
005930 AA110-Call-Plan-And-Cost.
005940     move     Mb-Line-Cost  to Pl1-In-Line-Cost.
005950     move     Cat-Data      to Pl1-In-Data-Amt.
005960     move     Cat-Voice     to Pl1-In-Voice-Amt.
005970     move     Cat-Voiceopt  to Pl1-In-Voiceopt-Amt.
005980     move     Cat-Discount  to Pl1-In-Discount-Amt.
005990     move     Bil-Data-Usage-Gb   to Pl1-In-Data-Usage-Gb.
006000     move     Bil-Call-Usage-Min  to Pl1-In-Call-Usage-Min.
006010     call     "MBPLAN1" using MB-Plan1-Ws.
006020*
006030     if       Pl1-Out-Plan-Code = "X"
006040              add 1 to Cnt-Plan-X.
006050     if       Pl1-Out-Plan-Code = "L"
006060              add 1 to Cnt-Plan-L.
006070     if       Pl1-Out-Plan-Code = "M"
006080              add 1 to Cnt-Plan-M.
006090     if       Pl1-Out-Plan-Code = "S"
006100              add 1 to Cnt-Plan-S.
006110*
006120     move     Mb-Line-Cost  to Co1-In-Current-Cost.
006130     move     Pl1-Out-Plan-Cost to Co1-In-Plan-Cost.
006140     call     "MBCOST1" using MB-Cost1-Ws.
006150*
006160     add      Co1-Out-Monthly-Saving to Tot-Monthly-Saving.
006170*
006180 AA110-Exit.  exit.
006190*
006200 AA120-Write-Report.
006210     perform  AA200-Mask-Phone.
006220*
006230     move     spaces to MB-Print-Text.
006240     string   "BILL " Bil-Bill-Id
006250              "   PHONE " Log-Phone-Masked
006260              "   CARRIER " Log-Carrier
006270              delimited by size into MB-Print-Text.
006280     write     MB-Print-Line.
006290*
006300     move     Mb-Line-Cost to WS-Edit-Amt7.
006310     move     spaces to MB-Print-Text.
006320     string   "  LINE COST "   WS-Edit-Amt7 " YEN"
006330              "   TERMINAL COST EXCLUDED"
006340              delimited by size into MB-Print-Text.
006350     write     MB-Print-Line.
006360*
006370* No amount could be worked out off the detail lines - print the
006380* carrier's usual monthly charge as a rough stand-in figure, so
006390* the block is not left showing a bare zero.
006400*
006410     if       Mb-Line-Cost = 0
006420              move     Mb-Carrier-Est to WS-Edit-Amt7
006430              move     spaces to MB-Print-Text
006440              string   "  ESTIMATED CARRIER COST " WS-Edit-Amt7
006450                       " YEN  (NO AMOUNT FOUND)"
006460                       delimited by size into MB-Print-Text
006470              write     MB-Print-Line.
006480*
006490     compute  WS-Pct-Work = Mb-Gate-Conf * 100.
006500     move     WS-Pct-Work to WS-Edit-Pct.
006510     move     spaces to MB-Print-Text.
006520     string   "  RELIABILITY CONFIDENCE " WS-Edit-Pct " PCT"
006530              delimited by size into MB-Print-Text.
006540     write     MB-Print-Line.
006550*
006560* The two lines below carry the analyzer's own per-line
006570* confidence and the separate rule-based diagnostic score onto
006580* the report - audit wanted both figures alongside the gate
006590* confidence above, not just the gate figure on its own.
006600*
006610     compute  WS-Pct-Work = Mb-Overall-Conf * 100.
006620     move     WS-Pct-Work to WS-Edit-Pct.
006630     move     spaces to MB-Print-Text.
006640     string   "  LINE CONFIDENCE " WS-Edit-Pct " PCT"
006650              delimited by size into MB-Print-Text.
006660     write     MB-Print-Line.
006670*
006680     compute  WS-Pct-Work = Mb-Score-Conf * 100.
006690     move     WS-Pct-Work to WS-Edit-Pct.
006700     move     spaces to MB-Print-Text.
006710     string   "  DIAGNOSTIC SCORE " WS-Edit-Pct " PCT"
006720              delimited by size into MB-Print-Text.
006730     write     MB-Print-Line.
006740*
006750     if       Mb-Not-Reliable
006760              move     spaces to MB-Print-Text
006770              string   "  TOTAL COULD NOT BE DETERMINED - PLEASE"
006780                       " RE-PHOTOGRAPH THE BILL AND RE-RUN"
006790                       delimited by size into MB-Print-Text
006800              write     MB-Print-Line
006810              go to    AA120-Exit.
006820*
006830     perform  AA125-Find-Reason through AA125-Exit
006840              varying  WS-Rsn-Idx from 1 by 1
006850              until    WS-Rsn-Idx > 4
006860              or       Rsn-Code (WS-Rsn-Idx)
006870                        = Pl1-Out-Reason-Code.
006880*
006890     move     spaces to MB-Print-Text.
006900     string   "  RECOMMENDED " Pl1-Out-Plan-Name
006910              "   MONTHLY COST " Pl1-Out-Plan-Cost " YEN"
006920              "   REASON " Rsn-Text (WS-Rsn-Idx)
006930              delimited by size into MB-Print-Text.
006940     write     MB-Print-Line.
006950*
006960     if       Co1-Loss-Found
006970              move     Co1-Out-Monthly-Saving  to WS-Edit-Samt7
006980              move     Co1-Out-Yearly-Saving   to WS-Edit-Samt8
006990              move     Co1-Out-50Year-Saving   to WS-Edit-Samt9
007000              move     spaces to MB-Print-Text
007010              string   "  SAVE " WS-Edit-Samt7 " YEN/MO  "
007020                       WS-Edit-Samt8 " YEN/YR  "
007030                       WS-Edit-Samt9 " YEN/50YR"
007040                       delimited by size into MB-Print-Text
007050              write     MB-Print-Line
007060              move     spaces to MB-Print-Text
007070              string   "  WITH THOSE SAVINGS YOU COULD AFFORD "
007080                       Ytr-Text (Co1-Out-Yearly-Example)
007090                       delimited by size into MB-Print-Text
007100              write     MB-Print-Line
007110              move     spaces to MB-Print-Text
007120              string   "  OVER 10 YEARS THAT IS "
007130                       T10-Text (Co1-Out-10Year-Example)
007140                       delimited by size into MB-Print-Text
007150              write     MB-Print-Line
007160              move     spaces to MB-Print-Text
007170              string   "  OVER 50 YEARS THAT IS "
007180                       T50-Text (Co1-Out-50Year-Example)
007190                       delimited by size into MB-Print-Text
007200              write     MB-Print-Line
007210     else
007220              move     spaces to MB-Print-Text
007230              string   "  CURRENT PLAN IS ALREADY OPTIMAL"
007240                       delimited by size into MB-Print-Text
007250              write     MB-Print-Line.
007260*
007270 AA120-Exit.  exit.
007280*
007290 AA125-Find-Reason.
007300     continue.
007310*
007320 AA125-Exit.  exit.
007330*
007340 AA130-Write-Log.
007350     move     Bil-Bill-Id        to Log-Bill-Id.
007360     move     Mb-Gate-Conf       to Log-Confidence.
007370     move     Mb-Line-Cost       to Log-Line-Cost.
007380     move     " " to Log-Error-Flag.
007390*
007400     if       Mb-Reliable
007410              move     "Y" to Log-Reliable
007420              move     Pl1-Out-Plan-Code      to Log-Plan-Code
007430              move     Co1-Out-Monthly-Saving
007440                        to Log-Monthly-Saving
007450              move     Co1-Out-Yearly-Saving
007460                        to Log-Yearly-Saving
007470              move     Co1-Out-50Year-Saving
007480                        to Log-50Year-Saving
007490     else
007500              move     "N"    to Log-Reliable
007510              move     " "    to Log-Plan-Code
007520              move     0      to Log-Monthly-Saving
007530              move     0      to Log-Yearly-Saving
007540              move     0      to Log-50Year-Saving.
007550*
007560     write    MB-Log-Record.
007570*
007580 AA130-Exit.  exit.
007590*
007600 AA140-Write-Schedule.
007610     move     spaces to MB-Sched-Text.
007620     string   "BILL " Bil-Bill-Id
007630              ",YEAR,MONTHLY-DIFF,YEARLY-DIFF,CUMULATIVE-DIFF"
007640              delimited by size into MB-Sched-Text.
007650     write     MB-Sched-Line.
007660*
007670     perform  AA145-Write-Sched-Row through AA145-Exit
007680              varying  WS-Year from 1 by 1 until WS-Year > 50.
007690*
007700 AA140-Exit.  exit.
007710*
007720 AA145-Write-Sched-Row.
007730     move     spaces to MB-Sched-Text.
007740     move     Co1-Sch-Monthly-Diff (WS-Year) to WS-Edit-Samt7.
007750     move     Co1-Sch-Yearly-Diff  (WS-Year) to WS-Edit-Samt8.
007760     move     Co1-Sch-Cumulative   (WS-Year) to WS-Edit-Samt9.
007770     string   Co1-Sch-Year (WS-Year) "," WS-Edit-Samt7 ","
007780              WS-Edit-Samt8 "," WS-Edit-Samt9
007790              delimited by size into MB-Sched-Text.
007800     write     MB-Sched-Line.
007810*
007820 AA145-Exit.  exit.
007830*
007840 AA200-Mask-Phone.
007850     move     Bil-Phone-No to Log-Phone-Masked.
007860     if       Bil-Phone-No (8:) not = spaces
007870              move     Bil-Phone-No (1:3)
007880                        to Log-Phone-Masked (1:3)
007890              move     "****"
007900                        to Log-Phone-Masked (4:4)
007910              move     Bil-Phone-No (8:4)
007920                        to Log-Phone-Masked (8:4).
007930*
007940 AA200-Exit.  exit.
007950*
007960 AA900-Print-Footer.
007970     move     spaces to MB-Print-Text.
007980     move     Tot-Bills-Read to WS-Edit-Cnt.
007990     string   "BILLS READ " WS-Edit-Cnt
008000              delimited by size into MB-Print-Text.
008010     write     MB-Print-Line.
008020*
008030     move     spaces to MB-Print-Text.
008040     move     Tot-Bills-Reliable to WS-Edit-Cnt.
008050     string   "BILLS RELIABLE " WS-Edit-Cnt
008060              delimited by size into MB-Print-Text.
008070     write     MB-Print-Line.
008080*
008090     move     spaces to MB-Print-Text.
008100     move     Tot-Bills-Unreliable to WS-Edit-Cnt.
008110     string   "BILLS UNRELIABLE " WS-Edit-Cnt
008120              delimited by size into MB-Print-Text.
008130     write     MB-Print-Line.
008140*
008150     move     spaces to MB-Print-Text.
008160     move     Cnt-Plan-X to WS-Edit-Cnt.
008170     string   "PLAN X RECOMMENDED " WS-Edit-Cnt
008180              delimited by size into MB-Print-Text.
008190     write     MB-Print-Line.
008200*
008210     move     spaces to MB-Print-Text.
008220     move     Cnt-Plan-L to WS-Edit-Cnt.
008230     string   "PLAN L RECOMMENDED " WS-Edit-Cnt
008240              delimited by size into MB-Print-Text.
008250     write     MB-Print-Line.
008260*
008270     move     spaces to MB-Print-Text.
008280     move     Cnt-Plan-M to WS-Edit-Cnt.
008290     string   "PLAN M RECOMMENDED " WS-Edit-Cnt
008300              delimited by size into MB-Print-Text.
008310     write     MB-Print-Line.
008320*
008330     move     spaces to MB-Print-Text.
008340     move     Tot-Monthly-Saving to WS-Edit-Samt9.
008350     string   "TOTAL MONTHLY SAVING OF RELIABLE BILLS "
008360              WS-Edit-Samt9 " YEN"
008370              delimited by size into MB-Print-Text.
008380     write     MB-Print-Line.
008390*
008400 AA900-Exit.  exit.
008410*
008420 AA990-Close-Files.
008430     close    Bill-File  Detail-File  Diag-Log-File
008440              Print-File  Sched-File.
008450*
008460 AA990-Exit.  exit.
008470*
008480 Main-Exit.  stop run.
008490************ *************
