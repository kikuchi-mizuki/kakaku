000100*----------------------------------------------------------------
000110*                                                              *
000120*   B I L L   D I A G N O S I S   -   A N A L Y T I C S        *
000130*                                                              *
000140*----------------------------------------------------------------
000150 identification          division.
000160*================================
000170*
000180     program-id.         mb200.
000190*
000200*    author.             R J Fenwick, 18/02/87.
000210*                        For Meridian Data Services.
000220*
000230*    installation.       Meridian Data Services - Batch Centre.
000240*
000250*    date-written.       18/02/87.
000260*
000270*    date-compiled.
000280*
000290*    security.           Copyright (C) 1987-2026, Meridian Data
000300*                        Services. All rights reserved.
000310*
000320*    remarks.            Companion analytics pass for MB100.
000330*                        Reads the diagnosis log left behind by
000340*                        the main run and prints a single run
000350*                        summary - record/success/error counts,
000360*                        average confidence, average monthly
000370*                        saving and the plan-recommendation
000380*                        split.
000390*
000400*    called by.          Operator run, after MB100, no caller
000410*                        program.
000420*    called modules.     None.
000430*
000440*    files used.         DIAGLOG, SUMMRPT.
000450*
000460* Changes:
000470* 18/02/87 rjf -       Created - monthly charge-run summary,
000480*                      tariff-band counts only.
000490* 11/07/93 rjf -       Added the average-saving column once the
000500*                      discount tariffs came in.
000510* 09/11/98 rjf -  Y2K  Date fields reviewed - the run-date stamp
000520*                      is operator-supplied text, not calculated,
000530*                      no change needed.
000540* 02/04/26 rjf - 1.00  Rebuilt entirely as the analytics pass for
000550*                      the mobile bill diagnosis batch - reads
000560*                      MB100's DIAGLOG instead of the old charge
000570*                      summary file.
000580* 09/04/26 rjf - 1.01  Added the run-date stamp on the summary
000590*                      heading - audit asked for it after the
000600*                      first week's runs came back undated.
000610* 22/04/26 tmh - 1.02  Added the plan-split table loop so a new
000620*                      plan letter only needs a label added to
000630*                      Pln-Label-Entry, not a new IF.
000640*
000650*----------------------------------------------------------------
000660 environment              division.
000670*================================
000680*
000690 copy "envdiv.cob".
000700 input-output             section.
000710 file-control.
000720     select   Diag-Log-File
000730              assign to "DIAGLOG"
000740              organization is sequential
000750              file status is Log-File-Status.
000760*
000770     select   Summ-File
000780              assign to "SUMMRPT"
000790              organization is line sequential
000800              file status is Sum-File-Status.
000810*
000820*----------------------------------------------------------------
000830 data                     division.
000840*================================
000850 file                     section.
000860*
000870 fd  Diag-Log-File        record contains 66 characters
000880                          label records are standard.
000890 copy "wsmblog.cob".
000900*
000910 fd  Summ-File            record contains 132 characters
000920                          label records are omitted.
000930 01  MB-Summ-Line.
000940     03  MB-Summ-Text         pic x(128).
000950     03  filler               pic x(4).
000960*
000970 working-storage          section.
000980*
000990 77  Prog-Name             pic x(16) value "MB200 (1.02)".
001000*
001010 01  WS-File-Status.
001020     03  Log-File-Status       pic xx.
001030     03  Sum-File-Status       pic xx.
001040     03  filler                pic x(2).
001050*
001060 01  WS-Switches.
001070     03  WS-Log-Eof-Sw          pic x.
001080         88  WS-Log-Eof          value "Y".
001090     03  WS-Abend-Sw            pic x.
001100     03  filler                 pic x(2).
001110*
001120 01  WS-Run-Date.
001130     03  Wrd-Date               pic 9(8).
001140     03  filler                 pic x(2).
001150 01  WS-Run-Date-Alt redefines WS-Run-Date.
001160     03  Wrd-Yr                 pic 9(4).
001170     03  Wrd-Mo                 pic 9(2).
001180     03  Wrd-Dy                 pic 9(2).
001190     03  filler                 pic x(2).
001200*
001210 01  WS-Count-Totals.
001220     03  Tot-Records            pic 9(7)      comp.
001230     03  Tot-Success            pic 9(7)      comp.
001240     03  Tot-Error              pic 9(7)      comp.
001250     03  filler                 pic x(2).
001260 01  WS-Count-Totals-Tbl redefines WS-Count-Totals.
001270     03  Tot-Count-Entry        pic 9(7)      comp
001280                                 occurs 3.
001290     03  filler                 pic x(2).
001300*
001310 01  WS-Count-Labels.
001320     03  Cnt-Label-Entry        pic x(10)
001330                                 occurs 3.
001340     03  filler                 pic x(2).
001350*
001360 01  MB-Plan-Counts.
001370     03  Cnt-Plan-X             pic 9(7)      comp.
001380     03  Cnt-Plan-L             pic 9(7)      comp.
001390     03  Cnt-Plan-M             pic 9(7)      comp.
001400     03  Cnt-Plan-S             pic 9(7)      comp.
001410     03  filler                 pic x(2).
001420 01  MB-Plan-Count-Table redefines MB-Plan-Counts.
001430     03  Cnt-Plan-Tbl           pic 9(7)      comp
001440                                 occurs 4.
001450     03  filler                 pic x(2).
001460*
001470 01  WS-Plan-Labels.
001480     03  Pln-Label-Entry        pic x
001490                                 occurs 4.
001500     03  filler                 pic x(2).
001510*
001520 01  WS-Accum-Fields.
001530     03  Sum-Confidence         pic s9(5)v999 comp-3.
001540     03  Sum-Monthly-Saving     pic s9(9)     comp-3.
001550     03  Avg-Confidence         pic 9v999.
001560     03  Avg-Monthly-Saving     pic s9(7)     comp-3.
001570     03  WS-Error-Rate          pic s9(3)v99  comp-3.
001580     03  WS-Idx                 binary-char   unsigned.
001590     03  filler                 pic x(4).
001600*
001610 01  WS-Edit-Fields.
001620     03  WS-Edit-Cnt            pic z,zzz,zz9.
001630     03  WS-Edit-Conf           pic 9.999.
001640     03  WS-Edit-Rate           pic zz9.99.
001650     03  WS-Edit-Samt7          pic -z,zzz,zz9.
001660     03  filler                 pic x(2).
001670*
001680*----------------------------------------------------------------
001690 procedure                division.
001700*================================
001710*
001720 AA000-Main.
001730     perform  AA010-Open-Files through AA010-Exit.
001740     if       WS-Abend-Sw = "Y"
001750              go to Main-Exit.
001760     perform  AA020-Init-Work through AA020-Exit.
001770     perform  AA050-Accumulate through AA050-Exit
001780              until    WS-Log-Eof.
001790     perform  AA900-Print-Summary through AA900-Exit.
001800     perform  AA990-Close-Files.
001810     go to    Main-Exit.
001820*
001830 AA010-Open-Files.
001840     move     "N" to WS-Abend-Sw.
001850     open     input  Diag-Log-File.
001860     if       Log-File-Status not = "00"
001870              display "MB200 - CANNOT OPEN DIAGLOG - STATUS "
001880                        Log-File-Status
001890              move    "Y" to WS-Abend-Sw
001900              go to   AA010-Exit.
001910*
001920     open     output Summ-File.
001930     if       Sum-File-Status not = "00"
001940              display "MB200 - CANNOT OPEN SUMMRPT - STATUS "
001950                        Sum-File-Status
001960              move    "Y" to WS-Abend-Sw.
001970*
001980 AA010-Exit.  exit.
001990*
002000 AA020-Init-Work.
002010     accept   Wrd-Date from date YYYYMMDD.
002020*
002030     move     0 to Tot-Records  Tot-Success  Tot-Error.
002040     move     0 to Cnt-Plan-X  Cnt-Plan-L  Cnt-Plan-M
002050                   Cnt-Plan-S.
002060     move     0 to Sum-Confidence  Sum-Monthly-Saving.
002070*
002080     move     "RECORDS READ"   to Cnt-Label-Entry (1).
002090     move     "SUCCESSFUL"     to Cnt-Label-Entry (2).
002100     move     "ERRORS"         to Cnt-Label-Entry (3).
002110*
002120     move     "X" to Pln-Label-Entry (1).
002130     move     "L" to Pln-Label-Entry (2).
002140     move     "M" to Pln-Label-Entry (3).
002150     move     "S" to Pln-Label-Entry (4).
002160*
002170     move     "N" to WS-Log-Eof-Sw.
002180     read     Diag-Log-File
002190              at end  move "Y" to WS-Log-Eof-Sw.
002200*
002210 AA020-Exit.  exit.
002220*
002230 AA050-Accumulate.
002240     add      1 to Tot-Records.
002250*
002260     if       Log-Error-Flag = "E"
002270              add      1 to Tot-Error
002280     else
002290              add      1 to Tot-Success
002300              add      Log-Confidence to Sum-Confidence
002310              add      Log-Monthly-Saving to Sum-Monthly-Saving
002320              perform  AA060-Count-Plan through AA060-Exit
002330                        varying  WS-Idx from 1 by 1
002340                        until    WS-Idx > 4
002350                        or       Pln-Label-Entry (WS-Idx)
002360                                  = Log-Plan-Code
002370              if       WS-Idx not > 4
002380                        add 1 to Cnt-Plan-Tbl (WS-Idx).
002390*    WS-Idx > 4 means the log carried a blank or unrecognised
002400*    plan code - can only happen on a record MB100 logged as
002410*    unreliable, which never reaches this branch, so this is
002420*    belt-and-braces rather than a live path.
002430*
002440     read     Diag-Log-File
002450              at end  move "Y" to WS-Log-Eof-Sw.
002460*
002470 AA050-Exit.  exit.
002480*
002490 AA060-Count-Plan.
002500     continue.
002510*
002520 AA060-Exit.  exit.
002530*
002540 AA900-Print-Summary.
002550     move     spaces to MB-Summ-Text.
002560     string   "MOBILE BILL DIAGNOSIS - ANALYTICS SUMMARY - RUN "
002570              Wrd-Yr "-" Wrd-Mo "-" Wrd-Dy
002580              delimited by size into MB-Summ-Text.
002590     write     MB-Summ-Line.
002600*
002610     move     spaces to MB-Summ-Text.
002620     write     MB-Summ-Line.
002630*
002640     perform  AA910-Print-Count-Row through AA910-Exit
002650              varying  WS-Idx from 1 by 1 until WS-Idx > 3.
002660*
002670     if       Tot-Records = 0
002680              move     zeros to WS-Error-Rate
002690              move     zeros to Avg-Confidence
002700              move     zeros to Avg-Monthly-Saving
002710     else
002720              compute  WS-Error-Rate rounded
002730                        = (Tot-Error / Tot-Records) * 100
002740              if       Tot-Success = 0
002750                        move zeros to Avg-Confidence
002760                        move zeros to Avg-Monthly-Saving
002770              else
002780                        compute Avg-Confidence rounded
002790                                 = Sum-Confidence / Tot-Success
002800                        compute Avg-Monthly-Saving rounded
002810                                 = Sum-Monthly-Saving
002820                                    / Tot-Success.
002830*
002840     move     spaces to MB-Summ-Text.
002850     move     WS-Error-Rate to WS-Edit-Rate.
002860     string   "ERROR RATE " WS-Edit-Rate " PERCENT"
002870              delimited by size into MB-Summ-Text.
002880     write     MB-Summ-Line.
002890*
002900     move     spaces to MB-Summ-Text.
002910     move     Avg-Confidence to WS-Edit-Conf.
002920     string   "AVERAGE CONFIDENCE " WS-Edit-Conf
002930              delimited by size into MB-Summ-Text.
002940     write     MB-Summ-Line.
002950*
002960     move     spaces to MB-Summ-Text.
002970     move     Avg-Monthly-Saving to WS-Edit-Samt7.
002980     string   "AVERAGE MONTHLY SAVING " WS-Edit-Samt7 " YEN"
002990              delimited by size into MB-Summ-Text.
003000     write     MB-Summ-Line.
003010*
003020     move     spaces to MB-Summ-Text.
003030     write     MB-Summ-Line.
003040*
003050     perform  AA920-Print-Plan-Row through AA920-Exit
003060              varying  WS-Idx from 1 by 1 until WS-Idx > 4.
003070*
003080 AA900-Exit.  exit.
003090*
003100 AA910-Print-Count-Row.
003110     move     spaces to MB-Summ-Text.
003120     move     Tot-Count-Entry (WS-Idx) to WS-Edit-Cnt.
003130     string   Cnt-Label-Entry (WS-Idx) " " WS-Edit-Cnt
003140              delimited by size into MB-Summ-Text.
003150     write     MB-Summ-Line.
003160*
003170 AA910-Exit.  exit.
003180*
003190 AA920-Print-Plan-Row.
003200     move     spaces to MB-Summ-Text.
003210     move     Cnt-Plan-Tbl (WS-Idx) to WS-Edit-Cnt.
003220     string   "PLAN " Pln-Label-Entry (WS-Idx) " COUNT "
003230              WS-Edit-Cnt
003240              delimited by size into MB-Summ-Text.
003250     write     MB-Summ-Line.
003260*
003270 AA920-Exit.  exit.
003280*
003290 AA990-Close-Files.
003300     close    Diag-Log-File  Summ-File.
003310*
003320 Main-Exit.
003330     stop run.
003340*
003350*----------------------------------------------------------------
003360*                    E N D   O F   S O U R C E
003370*----------------------------------------------------------------
