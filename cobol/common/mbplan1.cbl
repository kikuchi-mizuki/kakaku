000100*----------------------------------------------------------------
000110*                                                               *
000120*         P L A N   S E L E C T O R   -   S U B P R O G R A M  *
000130*                                                               *
000140*----------------------------------------------------------------
000150 identification          division.
000160*================================
000170*
000180     program-id.         mbplan1.
000190*
000200*    author.             R J Fenwick, 14/06/84.
000210*                        For Meridian Data Services.
000220*
000230*    installation.       Meridian Data Services - Batch Centre.
000240*
000250*    date-written.       14/06/84.
000260*
000270*    date-compiled.
000280*
000290*    security.           Copyright (C) 1984-2026, Meridian Data
000300*                        Services. All rights reserved.
000310*
000320*    remarks.            Chooses the best-fit target plan from
000330*                        the fixed four-plan catalog for one
000340*                        bill's usage and cost breakdown, and
000350*                        returns up to two alternative plans.
000360*
000370*    called by.          MB100.
000380*    called modules.     None.
000390*
000400*    linkage.            MB-Plan1-Ws (copy "wsmbpln.cob").
000410*
000420* Changes:
000430* 14/06/84 rjf -       Created - flat two-plan comparison only,
000440*                      for the original tariff analysis run.
000450* 02/09/91 rjf -       Added the third (M) plan band.
000460* 19/11/98 rjf -  Y2K  No date fields held here - reviewed, no
000470*                      change needed.
000480* 24/01/26 rjf - 2.00  Rebuilt entirely for the four-plan mobile
000490*                      catalog and the usage-based selection
000500*                      rules - the old tariff-band logic is gone.
000510* 30/01/26 rjf - 2.01  Added voice-option add-on pricing and the
000520*                      24-hour-unlimited need test.
000530* 19/02/26 rjf - 2.02  S excluded from both recommendation and
000540*                      the alternatives list per the catalog.
000550* 09/03/26 tmh - 2.03  Guard added - any abend-class condition
000560*                      now falls back to plan L, reason 9, rather
000570*                      than propagating a bad subscript.
000580*
000590*----------------------------------------------------------------
000600 environment              division.
000610*================================
000620*
000630 copy "envdiv.cob".
000640 input-output             section.
000650 data                     division.
000660*================================
000670 working-storage section.
000680*-----------------------
000690 77  Prog-Name            pic x(16) value "MBPLAN1 (2.03)".
000700*
000710* Fixed four-row plan catalog - never maintained from a file,
000720* so it is simply VALUE-loaded below rather than read at start
000730* of day. Re-price by editing this paragraph and recompiling,
000740* same as the old rate tables were always done.
000750*
000760 01  MB-Plan-Catalog.
000770     03  Pln-Entry  occurs 4.
000780         05  Pln-Code            pic x.
000790         05  Pln-Name            pic x(11).
000800         05  Pln-Cost            pic 9(5)   comp-3.
000810         05  Pln-Data-Desc       pic x(22).
000820         05  Pln-Voice-Desc      pic x(26).
000830         05  Pln-Never-Rec-Sw    pic x.
000840             88  Pln-Never-Rec   value "Y".
000850     03  filler                  pic x(4).
000860*
000870* Raw-row view of the catalog - lets the tariff-check listing
000880* DISPLAY one whole entry at a time without naming every field.
000890 01  MB-Plan-Catalog-Raw redefines MB-Plan-Catalog.
000900     03  Pln-Row-Tbl             pic x(64)
000910                                  occurs 4.
000920     03  filler                  pic x(4).
000930*
000940 01  MB-Plan-Option-Prices.
000950     03  Opt-24H-Price           pic 9(5)   comp-3.
000960     03  Opt-10Min-Price         pic 9(5)   comp-3.
000970     03  Opt-5Min-Price          pic 9(5)   comp-3.
000980     03  filler                  pic x(6).
000990 01  MB-Plan-Option-Price-Table redefines
001000                          MB-Plan-Option-Prices.
001010     03  Opt-Price-Tbl           pic 9(5)   comp-3
001020                                  occurs 3.
001030     03  filler                  pic x(6).
001040*
001050 01  WS-Work.
001060     03  WS-Sub                 binary-char   unsigned.
001070     03  WS-Voiceopt-Tier        pic 9.
001080*    1 = 24h, 2 = 10 min, 3 = 5 min, 0 = none.
001090     03  WS-Flags.
001100         05  WS-Voice-Cost-High-Sw   pic x.
001110             88  WS-Voice-Cost-High  value "Y".
001120         05  WS-Need-24H-Sw          pic x.
001130             88  WS-Need-24H         value "Y".
001140         05  WS-Data-Cost-High-Sw    pic x.
001150             88  WS-Data-Cost-High   value "Y".
001160*    Scan view of the three derived-feature switches above, used
001170*    only when a change needs to test or reset all three flags
001180*    in one pass instead of naming each one.
001190     03  WS-Flags-Tbl redefines WS-Flags.
001200         05  WS-Flag-Entry           pic x
001210                                      occurs 3.
001220     03  WS-Alt-Cnt              binary-char   unsigned.
001230     03  filler                 pic x(4).
001240*
001250 linkage section.
001260*---------------
001270 copy "wsmbpln.cob".
001280*
001290 procedure division using MB-Plan1-Ws.
001300*====================================
001310*
001320 AA000-Main.
001330     perform  AA010-Load-Catalog.
001340     perform  AA020-Derive-Features.
001350     perform  AA030-Select-Plan.
001360     perform  AA040-Compute-Plan-Cost.
001370     perform  AA050-Build-Alternatives.
001380     go       to  Main-Exit.
001390*
001400 AA010-Load-Catalog.
001410*
001420* Catalog only needs loading once per run in a long-lived batch,
001430* but this is cheap enough to repeat per call and keeps the
001440* subprogram stateless between bills - no INITIAL clause needed.
001450*
001460     move     "X" to Pln-Code (1).
001470     move     "D-MOBILE X"          to Pln-Name (1).
001480     move     5720                  to Pln-Cost (1).
001490     move     "4 GB/DAY (~120 GB/MO)" to Pln-Data-Desc (1).
001500     move     "OPTIONAL"            to Pln-Voice-Desc (1).
001510     move     "N"                   to Pln-Never-Rec-Sw (1).
001520*
001530     move     "L" to Pln-Code (2).
001540     move     "D-MOBILE L"          to Pln-Name (2).
001550     move     5720                  to Pln-Cost (2).
001560     move     "2 GB/DAY (~60 GB/MO)"  to Pln-Data-Desc (2).
001570     move     "24H UNLIMITED INCLUDED" to Pln-Voice-Desc (2).
001580     move     "N"                   to Pln-Never-Rec-Sw (2).
001590*
001600     move     "M" to Pln-Code (3).
001610     move     "D-MOBILE M"          to Pln-Name (3).
001620     move     3520                  to Pln-Cost (3).
001630     move     "1 GB/DAY (~30 GB/MO)"  to Pln-Data-Desc (3).
001640     move     "5 MIN UNLIMITED INCLUDED" to Pln-Voice-Desc (3).
001650     move     "N"                   to Pln-Never-Rec-Sw (3).
001660*
001670     move     "S" to Pln-Code (4).
001680     move     "D-MOBILE S"          to Pln-Name (4).
001690     move     1078                  to Pln-Cost (4).
001700     move     "3 GB/MO"             to Pln-Data-Desc (4).
001710     move     "OPTIONAL"            to Pln-Voice-Desc (4).
001720     move     "Y"                   to Pln-Never-Rec-Sw (4).
001730*
001740     move     1870 to Opt-24H-Price.
001750     move     935  to Opt-10Min-Price.
001760     move     715  to Opt-5Min-Price.
001770*
001780 AA010-Exit.  exit.
001790*
001800 AA020-Derive-Features.
001810     move     "N" to WS-Voice-Cost-High-Sw
001820                      WS-Need-24H-Sw
001830                      WS-Data-Cost-High-Sw.
001840     move     0   to WS-Voiceopt-Tier.
001850*
001860     if       Pl1-In-Voiceopt-Amt > 800
001870              move     1 to WS-Voiceopt-Tier
001880     else if  Pl1-In-Voiceopt-Amt > 400
001890              move     2 to WS-Voiceopt-Tier
001900     else if  Pl1-In-Voiceopt-Amt > 0
001910              move     3 to WS-Voiceopt-Tier.
001920*
001930     if       Pl1-In-Voice-Amt > 2000
001940              set      WS-Voice-Cost-High to true.
001950*
001960     if       WS-Voice-Cost-High
001970        or    WS-Voiceopt-Tier = 1
001980        or    Pl1-In-Call-Usage-Min > 1000
001990              set      WS-Need-24H to true.
002000*
002010     if       Pl1-In-Data-Usage-Gb > 60
002020        or    Pl1-In-Data-Amt > 3000
002030              set      WS-Data-Cost-High to true.
002040*
002050 AA020-Exit.  exit.
002060*
002070 AA030-Select-Plan.
002080     if       Pl1-In-Call-Usage-Min = 0
002090        and   Pl1-In-Voice-Amt = 0
002100              move     "M" to Pl1-Out-Plan-Code
002110              move     1   to Pl1-Out-Reason-Code
002120     else
002130     if       WS-Data-Cost-High
002140              move     "X" to Pl1-Out-Plan-Code
002150              move     2   to Pl1-Out-Reason-Code
002160     else
002170              move     "L" to Pl1-Out-Plan-Code
002180              move     3   to Pl1-Out-Reason-Code.
002190*
002200     perform  AA035-Find-Match through AA035-Exit
002210              varying  WS-Sub from 1 by 1
002220              until    WS-Sub > 4
002230              or       Pln-Code (WS-Sub) = Pl1-Out-Plan-Code.
002240     if       WS-Sub > 4
002250              move     "L" to Pl1-Out-Plan-Code
002260              move     9   to Pl1-Out-Reason-Code
002270              move     2   to WS-Sub.
002280     move     Pln-Name (WS-Sub) to Pl1-Out-Plan-Name.
002290*
002300 AA030-Exit.  exit.
002310*
002320 AA035-Find-Match.
002330     continue.
002340*
002350 AA035-Exit.  exit.
002360*
002370 AA040-Compute-Plan-Cost.
002380     move     Pln-Cost (WS-Sub) to Pl1-Out-Plan-Cost.
002390     if       WS-Need-24H
002400        and   Pl1-Out-Plan-Code not = "L"
002410              add      Opt-24H-Price to Pl1-Out-Plan-Cost.
002420*
002430 AA040-Exit.  exit.
002440*
002450 AA050-Build-Alternatives.
002460     move     spaces to Pl1-Out-Alt-Name-1
002470                         Pl1-Out-Alt-Name-2.
002480     move     0 to WS-Alt-Cnt.
002490     perform  AA055-Alt-Scan through AA055-Exit
002500              varying  WS-Sub from 1 by 1
002510              until    WS-Sub > 4
002520              or       WS-Alt-Cnt = 2.
002530*
002540 AA050-Exit.  exit.
002550*
002560 AA055-Alt-Scan.
002570     if       Pln-Code (WS-Sub) = Pl1-Out-Plan-Code
002580              go to    AA055-Exit.
002590     if       Pln-Never-Rec (WS-Sub)
002600              go to    AA055-Exit.
002610     add      1 to WS-Alt-Cnt.
002620     if       WS-Alt-Cnt = 1
002630              move     Pln-Name (WS-Sub) to Pl1-Out-Alt-Name-1
002640     else
002650              move     Pln-Name (WS-Sub) to Pl1-Out-Alt-Name-2.
002660*
002670 AA055-Exit.  exit.
002680*
002690 Main-Exit.  exit program.
002700************  *************
