000100*----------------------------------------------------------------
000110*                                                              *
000120*        C O S T   C O M P A R A T O R   -   S U B P R O G    *
000130*                                                              *
000140*----------------------------------------------------------------
000150 identification          division.
000160*================================
000170*
000180     program-id.         mbcost1.
000190*
000200*    author.             R J Fenwick, 18/06/84.
000210*                        For Meridian Data Services.
000220*
000230*    installation.       Meridian Data Services - Batch Centre.
000240*
000250*    date-written.       18/06/84.
000260*
000270*    date-compiled.
000280*
000290*    security.           Copyright (C) 1984-2026, Meridian Data
000300*                        Services. All rights reserved.
000310*
000320*    remarks.            Computes the monthly, yearly and 50-year
000330*                        saving between current line cost and the
000340*                        recommended plan cost, builds the 50 row
000350*                        cumulative schedule and the loss and
000360*                        spending commentary returned to caller.
000370*
000380*    called by.          MB100.
000390*    called modules.     None.
000400*
000410*    linkage.            MB-Cost1-Ws (copy "wsmbcmp.cob").
000420*
000430* Changes:
000440* 18/06/84 rjf -       Created - 10-year projection only, for the
000450*                      original tariff comparison run.
000460* 07/05/93 rjf -       Extended projection to 50 years.
000470* 19/11/98 rjf -  Y2K  No date fields held here - reviewed, no
000480*                      change needed.
000490* 25/01/26 rjf - 2.00  Rebuilt for the bill diagnosis run - added
000500*                      saving-percent and spending-example lines,
000510*                      dropped the old GL posting call.
000520* 14/02/26 rjf - 2.01  Added the 50-row schedule build - returned
000530*                      whole to caller, no file I-O done in here.
000540* 20/02/26 tmh - 2.02  Added the loss-summary switch and message
000550*                      build requested for the printed report.
000560* 16/03/26 rjf - 2.03  Added the scratch-block dump view support
000570*                      kept asking for during the first weeks of
000580*                      live running, so a bad tier is quicker to
000590*                      trace without unpacking each COMP-3 field.
000600*
000610*----------------------------------------------------------------
000620 environment              division.
000630*================================
000640*
000650 copy "envdiv.cob".
000660 input-output             section.
000670 data                     division.
000680*================================
000690 working-storage section.
000700*-----------------------
000710 77  Prog-Name            pic x(16) value "MBCOST1 (2.03)".
000720*
000730 01  WS-Work.
000740     03  WS-Year                binary-char    unsigned.
000750*    Abs-Yearly-Saving and A10 happen to pack to the same five
000760*    bytes - Amts-Tbl below lets a diagnostic DISPLAY step both
000770*    in one loop instead of two separate MOVEs.
000780     03  WS-Yearly-Amts.
000790         05  WS-Abs-Yearly-Saving    pic s9(8)      comp-3.
000800         05  WS-A10                  pic s9(9)      comp-3.
000810     03  WS-Yearly-Amts-Tbl redefines WS-Yearly-Amts.
000820         05  WS-Yearly-Amt-Entry     pic s9(9)      comp-3
000830                                      occurs 2.
000840     03  WS-A50                  pic s9(10)     comp-3.
000850     03  filler                  pic x(3).
000860*
000870* Raw view of the whole scratch block - kept so a bad spending
000880* tier can still be traced with one DISPLAY of the block rather
000890* than unpacking each COMP-3 field in turn.
000900 01  WS-Work-Dump redefines WS-Work.
000910     03  WS-Work-Dump-Text       pic x(20).
000920*
000930 01  WS-Divide-Fields.
000940     03  WS-Pct-Work             pic s9(7)v99   comp-3.
000950     03  filler                  pic x(3).
000960*
000970 linkage section.
000980*---------------
000990 copy "wsmbcmp.cob".
001000*
001010 procedure division using MB-Cost1-Ws.
001020*====================================
001030*
001040 AA000-Main.
001050     perform  AA010-Compute-Savings.
001060     perform  AA020-Compute-Percent.
001070     perform  AA030-Build-Schedule through AA030-Exit
001080              varying  WS-Year from 1 by 1 until WS-Year > 50.
001090     perform  AA040-Loss-Summary.
001100     perform  AA050-Spending-Examples.
001110     go       to  Main-Exit.
001120*
001130 AA010-Compute-Savings.
001140     compute  Co1-Out-Monthly-Saving
001150            = Co1-In-Current-Cost - Co1-In-Plan-Cost.
001160     compute  Co1-Out-Yearly-Saving
001170            = Co1-Out-Monthly-Saving * 12.
001180     compute  Co1-Out-50Year-Saving
001190            = Co1-Out-Yearly-Saving * 50.
001200*
001210 AA010-Exit.  exit.
001220*
001230 AA020-Compute-Percent.
001240     if       Co1-In-Current-Cost > 0
001250              compute  WS-Pct-Work
001260                     = Co1-Out-Monthly-Saving
001270                       / Co1-In-Current-Cost * 100
001280              move     WS-Pct-Work to Co1-Out-Saving-Pct
001290     else
001300              move     0 to Co1-Out-Saving-Pct.
001310*
001320 AA020-Exit.  exit.
001330*
001340 AA030-Build-Schedule.
001350     move     WS-Year to Co1-Sch-Year (WS-Year).
001360     compute  Co1-Sch-Monthly-Diff (WS-Year)
001370            = Co1-Out-Monthly-Saving.
001380     compute  Co1-Sch-Yearly-Diff (WS-Year)
001390            = Co1-Out-Yearly-Saving.
001400     compute  Co1-Sch-Cumulative (WS-Year)
001410            = Co1-Out-Yearly-Saving * WS-Year.
001420*
001430 AA030-Exit.  exit.
001440*
001450 AA040-Loss-Summary.
001460     if       Co1-Out-Monthly-Saving > 0
001470              set      Co1-Loss-Found to true
001480     else
001490              move     "N" to Co1-Out-Loss-Sw.
001500*
001510 AA040-Exit.  exit.
001520*
001530 AA050-Spending-Examples.
001540     move     Co1-Out-Yearly-Saving to WS-Abs-Yearly-Saving.
001550     if       WS-Abs-Yearly-Saving < 0
001560              multiply -1 by WS-Abs-Yearly-Saving.
001570*
001580     if       WS-Abs-Yearly-Saving >= 200000
001590              move     1 to Co1-Out-Yearly-Example
001600     else if  WS-Abs-Yearly-Saving >= 100000
001610              move     2 to Co1-Out-Yearly-Example
001620     else if  WS-Abs-Yearly-Saving >= 50000
001630              move     3 to Co1-Out-Yearly-Example
001640     else if  WS-Abs-Yearly-Saving >= 30000
001650              move     4 to Co1-Out-Yearly-Example
001660     else if  WS-Abs-Yearly-Saving >= 20000
001670              move     5 to Co1-Out-Yearly-Example
001680     else if  WS-Abs-Yearly-Saving >= 10000
001690              move     6 to Co1-Out-Yearly-Example
001700     else
001710              move     7 to Co1-Out-Yearly-Example.
001720*
001730     compute  WS-A10 = WS-Abs-Yearly-Saving * 10.
001740     if       WS-A10 >= 2000000
001750              move     1 to Co1-Out-10Year-Example
001760     else if  WS-A10 >= 1000000
001770              move     2 to Co1-Out-10Year-Example
001780     else if  WS-A10 >= 500000
001790              move     3 to Co1-Out-10Year-Example
001800     else if  WS-A10 >= 300000
001810              move     4 to Co1-Out-10Year-Example
001820     else if  WS-A10 >= 200000
001830              move     5 to Co1-Out-10Year-Example
001840     else if  WS-A10 >= 100000
001850              move     6 to Co1-Out-10Year-Example
001860     else
001870              move     7 to Co1-Out-10Year-Example.
001880*
001890     compute  WS-A50 = WS-Abs-Yearly-Saving * 50.
001900     if       WS-A50 >= 10000000
001910              move     1 to Co1-Out-50Year-Example
001920     else if  WS-A50 >= 5000000
001930              move     2 to Co1-Out-50Year-Example
001940     else if  WS-A50 >= 2000000
001950              move     3 to Co1-Out-50Year-Example
001960     else if  WS-A50 >= 1000000
001970              move     4 to Co1-Out-50Year-Example
001980     else if  WS-A50 >= 500000
001990              move     5 to Co1-Out-50Year-Example
002000     else if  WS-A50 >= 200000
002010              move     6 to Co1-Out-50Year-Example
002020     else
002030              move     7 to Co1-Out-50Year-Example.
002040*
002050 AA050-Exit.  exit.
002060*
002070 Main-Exit.  exit program.
002080************  *************
