000100*-------------------------------------------
000110* Record Definition For Bill Detail File
000120*       (Input file DETAILS)
000130*    Dtl-Bill-Id matches the parent header,
000140*    Bil-Detail-Count of these follow it.
000150*-------------------------------------------
000160* File size 57 bytes.
000170*
000180* 21/01/26 rjf - Created for the diagnosis
000190*                batch.
000200* 05/02/26 rjf - Dtl-Category widened from
000210*                x(8) to x(10) - SUBTOTAL
000220*                and DISCOUNT would not
000230*                both fit in 8.
000240*
000250 01  MB-Detail-Record.
000260     03  Dtl-Bill-Id         pic x(8).
000270     03  Dtl-Category        pic x(10).
000280*    One of BASIC, DATA, VOICE, VOICEOPT,
000290*    DISCOUNT, OPTION, FEE, DEVICE, TAX,
000300*    SUBTOTAL, TOTAL.
000310     03  Dtl-Label           pic x(30).
000320     03  Dtl-Sign            pic x.
000330*    '-' if printed negative, else space.
000340     03  Dtl-Amount          pic 9(7).
000350*    Absolute amount in yen - sign is
000360*    carried separately above, never here.
000370     03  filler              pic x.
