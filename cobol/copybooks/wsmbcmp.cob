000100*-------------------------------------------
000110* Linkage Parameter Area For CALL "MBCOST1"
000120*    Carries the 50-row savings schedule
000130*    back to the caller a row at a time -
000140*    MB100 writes each row to SCHEDFILE as
000150*    it comes back, there is no schedule
000160*    file kept inside MBCOST1 itself.
000170*-------------------------------------------
000180* Was one block of the old PR1 parameter
000190* layout before the diagnosis work had its
000200* own copybook cut for it - see change
000210* below.
000220*
000230* 25/01/26 rjf - Created, split out of the
000240*                general parameter block.
000250* 14/02/26 rjf - Added Co1-Out-Schedule -
000260*                50 rows, year/monthly/
000270*                yearly/cumulative.
000280* 20/02/26 tmh - Added Co1-Out-Loss-Sw for
000290*                the loss-summary line.
000300*
000310 01  MB-Cost1-Ws.
000320     03  Co1-In-Current-Cost     pic 9(7).
000330     03  Co1-In-Plan-Cost        pic 9(5).
000340     03  Co1-Out-Monthly-Saving  pic s9(7).
000350     03  Co1-Out-Yearly-Saving   pic s9(8).
000360     03  Co1-Out-50Year-Saving   pic s9(9).
000370     03  Co1-Out-Saving-Pct      pic s9(3)v99.
000380     03  Co1-Out-Examples.
000390         05  Co1-Out-Yearly-Example  pic 9.
000400         05  Co1-Out-10Year-Example  pic 9.
000410         05  Co1-Out-50Year-Example  pic 9.
000420     03  Co1-Out-Examples-Tbl redefines Co1-Out-Examples.
000430         05  Co1-Out-Example-Entry   pic 9
000440                                      occurs 3.
000450*    Tier 1-7 as per the spending-example
000460*    table, 7 = some savings only. Examples-Tbl lets the
000470*    printed report step all three in one loop.
000480     03  Co1-Out-Loss-Sw         pic x.
000490         88  Co1-Loss-Found      value "Y".
000500     03  Co1-Out-Schedule  occurs 50.
000510         05  Co1-Sch-Year         pic 99.
000520         05  Co1-Sch-Monthly-Diff pic s9(7).
000530         05  Co1-Sch-Yearly-Diff  pic s9(8).
000540         05  Co1-Sch-Cumulative   pic s9(9).
000550     03  filler                  pic x(4).
