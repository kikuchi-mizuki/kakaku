000100*-------------------------------------------
000110* Record Definition For Bill Header File
000120*       (Input file BILLS)
000130*    Ordered ascending by Bil-Bill-Id
000140*-------------------------------------------
000150* Fixed record, 50 bytes - matches the
000160* digitising run's output exactly, byte for
000170* byte, so there is no spare FILLER at the
000180* end of this one - see change 14/04/26.
000190*
000200* 21/01/26 rjf - Created for the diagnosis
000210*                batch, replacing the old
000220*                flat-rate summary layout.
000230* 03/02/26 rjf - Widened Bil-Carrier-Text
000240*                for the MVNO brand names.
000250* 14/04/26 tmh - Confirmed record is a full
000260*                50 with no growth margin -
000270*                do not add a filler here.
000280*
000290 01  MB-Bill-Record.
000300     03  Bil-Bill-Id         pic x(8).
000310     03  Bil-Phone-No        pic x(11).
000320     03  Bil-Carrier-Text    pic x(20).
000330     03  Bil-Data-Usage-Gb   pic 9(3)v9.
000340     03  Bil-Call-Usage-Min  pic 9(5).
000350     03  Bil-Detail-Count    pic 9(2).
