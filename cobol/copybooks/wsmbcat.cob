000100*-------------------------------------------
000110* Working Storage For The Per-Bill Category
000120*     Breakdown And Reliability Gate
000130*-------------------------------------------
000140* Eleven categories accumulated from the
000150* detail lines, plus the reconciliation and
000160* confidence scratch fields the gate needs.
000170* Held once per bill - cleared at the top
000180* of AA050 in MB100 before each bill.
000190*
000200* 23/01/26 rjf - Created.
000210* 11/02/26 rjf - Added Cat-Table redefines
000220*                so the category scan in
000230*                AA090 can step the block
000240*                as an array instead of
000250*                eleven separate IFs.
000260* 02/03/26 tmh - Added Mb-Gate-Level for
000270*                the end-of-run gate-usage
000280*                counts requested by audit.
000290* 16/03/26 rjf - Dropped the V99 off all
000300*                eleven Cat- amounts - bill
000310*                money is whole yen, no
000320*                sen, only ratios carry the
000330*                decimal places.
000340* 21/03/26 tmh - Added Mb-Carrier-Est to hold
000350*                the carrier monthly-cost
000360*                fallback figure - was being
000370*                worked out in MB100 and then
000380*                dropped on the floor.
000390*
000400 01  MB-Cat-Totals.
000410     03  Cat-Amts.
000420         05  Cat-Basic           pic s9(7)     comp-3.
000430         05  Cat-Data            pic s9(7)     comp-3.
000440         05  Cat-Voice           pic s9(7)     comp-3.
000450         05  Cat-Voiceopt        pic s9(7)     comp-3.
000460         05  Cat-Discount        pic s9(7)     comp-3.
000470         05  Cat-Option          pic s9(7)     comp-3.
000480         05  Cat-Fee             pic s9(7)     comp-3.
000490         05  Cat-Device          pic s9(7)     comp-3.
000500         05  Cat-Tax             pic s9(7)     comp-3.
000510         05  Cat-Subtotal        pic s9(7)     comp-3.
000520         05  Cat-Total           pic s9(7)     comp-3.
000530     03  Cat-Table  redefines Cat-Amts.
000540         05  Cat-Tbl-Amt         pic s9(7)     comp-3
000550                                  occurs 11.
000560*
000570     03  Mb-Line-Cost            pic s9(7)      comp-3.
000580     03  Mb-Basis-Amt            pic s9(7)      comp-3.
000590     03  Mb-Vat-Ratio            pic s9v999     comp-3.
000600     03  Mb-Conf-Sum             pic s9(3)v999  comp-3.
000610     03  Mb-Conf-Cnt             binary-char    unsigned.
000620     03  Mb-Overall-Conf         pic 9v99.
000630     03  Mb-Gate-Conf            pic 9v99.
000640     03  Mb-Gate-Level           pic 9.
000650*    1 = S+T+G reconciled, 2 = S+T only,
000660*    3 = G range check, 4 = unreliable.
000670     03  Mb-Reliable-Sw          pic x.
000680         88  Mb-Reliable         value "Y".
000690         88  Mb-Not-Reliable     value "N".
000700     03  Mb-Score-Conf           pic 9v99.
000710     03  Mb-Carrier-Est          pic 9(4).
000720     03  filler                  pic x(4).
