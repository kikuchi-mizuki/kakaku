000100*-------------------------------------------
000110* Record Definition For Diagnosis Log File
000120*       (Output/input file DIAGLOG)
000130*    One record written per bill processed
000140*    by MB100, read back by MB200.
000150*-------------------------------------------
000160* File size 66 bytes - a full record, no
000170* growth margin, see change 14/04/26 on
000180* the header copybook for the same note.
000190*
000200* 22/01/26 rjf - Created.
000210* 09/03/26 rjf - Log-Plan-Code widened the
000220*                comment - S is never
000230*                written here, see mbplan1.
000240*
000250 01  MB-Log-Record.
000260     03  Log-Bill-Id         pic x(8).
000270     03  Log-Phone-Masked    pic x(11).
000280     03  Log-Carrier         pic x(10).
000290     03  Log-Reliable        pic x.
000300*    'Y' or 'N' - reliability gate result.
000310     03  Log-Confidence      pic 9v99.
000320     03  Log-Line-Cost       pic 9(7).
000330     03  Log-Plan-Code       pic x.
000340*    X, L or M - S is never recommended.
000350     03  Log-Monthly-Saving  pic s9(7).
000360     03  Log-Yearly-Saving   pic s9(8).
000370     03  Log-50Year-Saving   pic s9(9).
000380     03  Log-Error-Flag      pic x.
000390*    'E' if the bill failed processing.
