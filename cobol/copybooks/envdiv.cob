000100*----------------------------------------------------------------
000110* ENVDIV  -  Shared ENVIRONMENT DIVISION preamble.
000120* Every batch program in this suite COPYs this member immediately
000130* after the division header so that the class tests, the printer
000140* top-of-form switch and the end-of-job UPSI switches are set
000150* once here instead of being repeated in every load module.
000160* 14/06/84 rjf - Created for the original flat-rate line-cost.
000170* 02/11/99 rjf - Y2K sweep - no date fields held here, no change.
000180* 08/03/07 tmh - Added UPSI-3/4 for the savings-schedule switch.
000190*----------------------------------------------------------------
000200 configuration            section.
000210 special-names.
000220     c01                  is top-of-form
000230     class    mb-numeric  is "0" thru "9"
000240     class    mb-alpha    is "A" thru "Z" "a" thru "z"
000250     upsi-0
000260     upsi-1
000270     upsi-2
000280     upsi-3.
