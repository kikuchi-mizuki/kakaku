000100*-------------------------------------------
000110* MBPLAN1 Linkage Parameter Area
000120*    Uses Pl1-Out-Plan-Code as the result
000130*    key - the catalog itself lives inside
000140*    MBPLAN1, not here, since no other
000150*    program needs to see it.
000160*-------------------------------------------
000170* 24/01/26 rjf - Created, four plans lifted
000180*                from the tariff sheet.
000190* 30/01/26 rjf - Added the voice-option add
000200*                on prices at the foot of
000210*                the table (later moved into
000220*                MBPLAN1 itself - see change
000230*                09/03/26 below).
000240* 19/02/26 rjf - S marked never-recommend,
000250*                see MBPLAN1 Pln-Never-Rec.
000260* 09/03/26 rjf - Catalog and option-price
000270*                tables pulled out of this
000280*                copybook - they are private
000290*                to MBPLAN1 and do not belong
000300*                in a linkage member shared
000310*                with the caller.
000320* 16/03/26 rjf - Dropped V99 off the four
000330*                breakdown amount fields -
000340*                bill money is whole yen.
000350*
000360 01  MB-Plan1-Ws.
000370     03  Pl1-In-Line-Cost        pic 9(7).
000380     03  Pl1-In-Data-Amt         pic s9(7)     comp-3.
000390     03  Pl1-In-Voice-Amt        pic s9(7)     comp-3.
000400     03  Pl1-In-Voiceopt-Amt     pic s9(7)     comp-3.
000410     03  Pl1-In-Discount-Amt     pic s9(7)     comp-3.
000420     03  Pl1-In-Data-Usage-Gb    pic 9(3)v9.
000430     03  Pl1-In-Call-Usage-Min   pic 9(5).
000440     03  Pl1-Out-Plan-Code       pic x.
000450     03  Pl1-Out-Plan-Name       pic x(11).
000460     03  Pl1-Out-Plan-Cost       pic 9(5).
000470     03  Pl1-Out-Reason-Code     pic 9.
000480*    1 no-voice, 2 heavy-data, 3 balanced,
000490*    9 default-on-error.
000500     03  Pl1-Out-Alt-Name-1      pic x(11).
000510     03  Pl1-Out-Alt-Name-2      pic x(11).
000520     03  filler                  pic x(3).
